000100*                                                                         
000110*    FDDEALIN.CBL                                                         
000120*    ONE RAW TEXT LINE OF THE FX DEAL EXTRACT.  PL-SPLIT-DEAL-ROW         
000130*    BREAKS IT INTO ITS FIVE COMMA-DELIMITED FIELDS; THE WHOLE LINE       
000140*    IS ALSO CARRIED FORWARD VERBATIM AS RAW-ROW ON A REJECTED ROW.       
000150*                                                                         
000160                                                                          
000170     FD  DEALS-IN                                                         
000180         LABEL RECORDS ARE OMITTED.                                       
000190                                                                          
000200     01  DEALIN-RECORD.                                                   
000210         05  DEALIN-ROW-TEXT               PIC X(120).                    
000220         05  FILLER                        PIC X(01).                     
000230                                                                          
