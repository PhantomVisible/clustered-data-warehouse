000100*                                                                         
000110*    FDDEALS.CBL                                                          
000120*    THE ACCEPTED DEAL RECORD.  AMOUNT IS CARRIED PACKED, EXACT,          
000130*    NO ROUNDING -- THE DIGITS COME STRAIGHT OFF THE INPUT ROW.           
000140*    DEAL-TIMESTAMP AND RECEIVED-AT ARE BOTH ISO LOCAL DATE-TIMES,        
000150*    CCYY-MM-DDTHH:MM:SS; EACH IS REDEFINED BELOW SO THE PIECES           
000160*    CAN BE MOVED OR TESTED WITHOUT RE-SPLITTING THE TEXT.                
000170*                                                                         
000180*    03/19/91 RDH  ORIGINAL LAYOUT.                                       
000190*                                                                         
000200                                                                          
000210*    LABEL RECORDS ARE STANDARD -- THIS FILE IS GDG-MANAGED LIKE          
000220*    THE REST OF THE NIGHTLY TREASURY SUITE.                              
000230     FD  FX-DEALS                                                         
000240         LABEL RECORDS ARE STANDARD.                                      
000250                                                                          
000260     01  DEAL-RECORD.                                                     
000270*    THE KEY -- ONE DEAL IS NEVER ACCEPTED TWICE UNDER THE SAME           
000280*    DEAL-UNIQUE-ID.                                                      
000290         05  DEAL-UNIQUE-ID              PIC X(20).                       
000300*    TWO THREE-LETTER ISO CURRENCY CODES, FROM AND TO.                    
000310         05  DEAL-CURRENCY-PAIR.                                          
000320             10  FROM-CURRENCY           PIC X(03).                       
000330             10  TO-CURRENCY             PIC X(03).                       
000340*    CCYY-MM-DDTHH:MM:SS, VALIDATED BEFORE THE ROW EVER GETS              
000350*    THIS FAR (SEE PL-VALIDATE-DEAL-ROW.CBL).                             
000360         05  DEAL-TIMESTAMP              PIC X(19).                       
000370*    BROKEN OUT BY SEPARATOR POSITION SO PL-VALIDATE-DEAL-ROW.CBL         
000380*    CAN TEST EACH DIGIT GROUP WITHOUT RE-UNSTRINGING THE TEXT.           
000390         05  DEAL-TIMESTAMP-BROKEN REDEFINES DEAL-TIMESTAMP.              
000400             10  DT-CCYY                 PIC 9(04).                       
000410             10  DT-SEP-1                PIC X(01).                       
000420             10  DT-MM                   PIC 9(02).                       
000430             10  DT-SEP-2                PIC X(01).                       
000440             10  DT-DD                   PIC 9(02).                       
000450             10  DT-SEP-3                PIC X(01).                       
000460             10  DT-HH                   PIC 9(02).                       
000470             10  DT-SEP-4                PIC X(01).                       
000480             10  DT-MI                   PIC 9(02).                       
000490             10  DT-SEP-5                PIC X(01).                       
000500             10  DT-SS                   PIC 9(02).                       
000510*    UP TO 15 INTEGER DIGITS, 4 DECIMAL DIGITS, SIGNED -- BUILT           
000520*    DIGIT FOR DIGIT FROM THE INPUT ROW, NEVER ROUNDED.                   
000530         05  AMOUNT                      PIC S9(15)V9(04) COMP-3.         
000540*    WHEN THE ROW WAS ACCEPTED, STAMPED FROM THE SYSTEM CLOCK --          
000550*    NOT THE SAME AS DEAL-TIMESTAMP, WHICH COMES FROM THE FEED.           
000560         05  RECEIVED-AT                 PIC X(19).                       
000570*    SAME PIECE-BY-PIECE VIEW, BUILT BY 1500-GET-CURRENT-TIMESTAMP        
000580*    -- NEVER VALIDATED SINCE IT COMES OFF OUR OWN SYSTEM CLOCK.          
000590         05  RECEIVED-AT-BROKEN REDEFINES RECEIVED-AT.                    
000600             10  RA-CCYY                 PIC 9(04).                       
000610             10  RA-SEP-1                PIC X(01).                       
000620             10  RA-MM                   PIC 9(02).                       
000630             10  RA-SEP-2                PIC X(01).                       
000640             10  RA-DD                   PIC 9(02).                       
000650             10  RA-SEP-3                PIC X(01).                       
000660             10  RA-HH                   PIC 9(02).                       
000670             10  RA-SEP-4                PIC X(01).                       
000680             10  RA-MI                   PIC 9(02).                       
000690             10  RA-SEP-5                PIC X(01).                       
000700             10  RA-SS                   PIC 9(02).                       
000710*    PAD OUT TO AN EVEN 80-BYTE RECORD.                                   
000720         05  FILLER                      PIC X(06).                       
000730                                                                          
