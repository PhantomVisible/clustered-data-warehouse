000100*                                                                         
000110*    FDERRS.CBL                                                           
000120*    THE REJECTED-ROW RECORD.  RAW-ROW CARRIES THE ORIGINAL LINE          
000130*    TEXT, INCLUDING THE AMOUNT IN WHATEVER FORMAT IT ARRIVED --          
000140*    NOTHING IS REFORMATTED ON A REJECT.  ERR-DEDUPE-KEY DUPLICATE        
000150*    ERR-DEAL-UNIQUE-ID AND OCCURRED-AT CONTIGUOUSLY SO THE TWO           
000160*    CAN SERVE AS ONE COMPOSITE ALTERNATE KEY (SEE SLERRS.CBL).           
000170*                                                                         
000180*    03/19/91 RDH  ORIGINAL LAYOUT.                                       
000190*                                                                         
000200                                                                          
000210     FD  FX-DEAL-ERRORS                                                   
000220         LABEL RECORDS ARE STANDARD.                                      
000230                                                                          
000240     01  DEAL-ERROR-RECORD.                                               
000250*    ASSIGNED FROM NEXT-ERROR-ID, NOT RE-READ PER ROW (SEE THE            
000260*    07/23/97 CHANGE-LOG ENTRY IN DEAL-IMPORT-SERVICE.COB).               
000270         05  ERROR-ID                    PIC 9(09).                       
000280*    COPIED FROM THE ROW EVEN WHEN THE ROW ITSELF IS REJECTED,            
000290*    SO OPERATIONS CAN TRACE THE ERROR BACK TO A DEAL ID.                 
000300         05  ERR-DEAL-UNIQUE-ID          PIC X(20).                       
000310*    THE ORIGINAL CSV LINE, UNTOUCHED, FOR OPERATIONS TO COMPARE          
000320*    AGAINST THE FEED.                                                    
000330         05  RAW-ROW                     PIC X(120).                      
000340*    FIXED WORDING, ONE OF THE THREE REJECT REASONS -- SEE THE            
000350*    08/30/01 CHANGE-LOG ENTRY IN DEAL-IMPORT-SERVICE.COB.                
000360         05  ERROR-REASON                PIC X(50).                       
000370*    THE DEAL'S OWN TIMESTAMP, CARRIED OVER FROM THE REJECTED             
000380*    ROW -- BLANK IF NO TIMESTAMP ON THE ROW COULD BE PARSED.             
000390         05  OCCURRED-AT                 PIC X(19).                       
000400         05  OCCURRED-AT-BROKEN REDEFINES OCCURRED-AT.                    
000410             10  OA-CCYY                 PIC 9(04).                       
000420             10  OA-SEP-1                PIC X(01).                       
000430             10  OA-MM                   PIC 9(02).                       
000440             10  OA-SEP-2                PIC X(01).                       
000450             10  OA-DD                   PIC 9(02).                       
000460             10  OA-SEP-3                PIC X(01).                       
000470             10  OA-HH                   PIC 9(02).                       
000480             10  OA-SEP-4                PIC X(01).                       
000490             10  OA-MI                   PIC 9(02).                       
000500             10  OA-SEP-5                PIC X(01).                       
000510             10  OA-SS                   PIC 9(02).                       
000520*    THE SAME DEAL-UNIQUE-ID/OCCURRED-AT PAIR THAT FX-DEALS IS            
000530*    KEYED ON -- LETS 4100-LOOK-FOR-ERROR-RECORD FIND A PRIOR             
000540*    ERROR FOR THIS ROW WITHOUT SCANNING THE WHOLE FILE.                  
000550         05  ERR-DEDUPE-KEY.                                              
000560             10  EDK-DEAL-UNIQUE-ID      PIC X(20).                       
000570             10  EDK-OCCURRED-AT         PIC X(19).                       
000580*    PAD OUT TO AN EVEN 80-BYTE RECORD.                                   
000590         05  FILLER                      PIC X(03).                       
000600                                                                          
