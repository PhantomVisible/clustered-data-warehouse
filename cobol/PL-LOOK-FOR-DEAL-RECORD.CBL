000100*                                                                         
000110*    PL-LOOK-FOR-DEAL-RECORD.CBL                                          
000120*    COPIED INTO THE PROCEDURE DIVISION OF DEAL-IMPORT-SERVICE.           
000130*    RESTATED FROM THE OLD VENDOR-MAINTENANCE LOOKUP -- SAME              
000140*    MOVE/READ/INVALID KEY SHAPE, NOW AGAINST FX-DEALS BY                 
000150*    DEAL-UNIQUE-ID INSTEAD OF AGAINST THE VENDOR MASTER BY               
000160*    VENDOR NUMBER.                                                       
000170*                                                                         
000180*    03/19/91 RDH  ORIGINAL WRITE-UP.                                     
000190*                                                                         
000200                                                                          
000210     4000-LOOK-FOR-DEAL-RECORD.                                           
000220                                                                          
000230         MOVE WORK-DEAL-ID TO DEAL-UNIQUE-ID.                             
000240         MOVE "Y" TO W-FOUND-DEAL-RECORD.                                 
000250                                                                          
000260         READ FX-DEALS                                                    
000270             KEY IS DEAL-UNIQUE-ID                                        
000280             INVALID KEY                                                  
000290                 MOVE "N" TO W-FOUND-DEAL-RECORD.                         
000300                                                                          
000310     4000-EXIT.                                                           
000320         EXIT.                                                            
000330                                                                          
