000100*                                                                         
000110*    PL-LOOK-FOR-ERROR-RECORD.CBL                                         
000120*    COPIED INTO THE PROCEDURE DIVISION OF DEAL-IMPORT-SERVICE.           
000130*    LOOKS FOR AN ERROR RECORD ALREADY ON FX-DEAL-ERRORS FOR THIS         
000140*    DEAL-UNIQUE-ID/OCCURRED-AT PAIR, VIA THE ERR-DEDUPE-KEY              
000150*    ALTERNATE KEY BUILT INTO FDERRS.CBL.  USED ONLY WHEN THE ROW         
000160*    IS A DUPLICATE OF AN ALREADY-ACCEPTED DEAL, TO DECIDE WHETHER        
000170*    ANOTHER "DUPLICATE DEAL_UNIQUE_ID" ERROR IS STILL NEEDED.            
000180*                                                                         
000190*    03/19/91 RDH  ORIGINAL WRITE-UP.                                     
000200*                                                                         
000210                                                                          
000220     4100-LOOK-FOR-ERROR-RECORD.                                          
000230                                                                          
000240         MOVE WORK-DEAL-ID TO EDK-DEAL-UNIQUE-ID.                         
000250         MOVE WORK-OCCURRED-AT TO EDK-OCCURRED-AT.                        
000260         MOVE "Y" TO W-FOUND-ERROR-RECORD.                                
000270                                                                          
000280         READ FX-DEAL-ERRORS                                              
000290             KEY IS ERR-DEDUPE-KEY                                        
000300             INVALID KEY                                                  
000310                 MOVE "N" TO W-FOUND-ERROR-RECORD.                        
000320                                                                          
000330     4100-EXIT.                                                           
000340         EXIT.                                                            
000350                                                                          
