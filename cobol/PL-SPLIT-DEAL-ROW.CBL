000100*                                                                         
000110*    PL-SPLIT-DEAL-ROW.CBL                                                
000120*    COPIED INTO THE PROCEDURE DIVISION OF DEAL-IMPORT-SERVICE.           
000130*    SPLITS ONE RAW CSV LINE INTO ITS FIVE FIELDS AND TRIMS EACH          
000140*    ONE, THE WAY VENDOR-MAINTENANCE USED TO TRIM AN ACCEPTED             
000150*    SCREEN FIELD BEFORE STORING IT -- JUST WITH NO OPERATOR ON           
000160*    THE OTHER END OF IT.                                                 
000170*                                                                         
000180*    03/19/91 RDH  ORIGINAL WRITE-UP.                                     
000190*    03/12/02 CMP  REQUEST TREAS-417 -- A ROW SHORT ON COMMAS WAS         
000200*                  LEAVING RAW-FLD-4/RAW-FLD-5 HOLDING THE PRIOR          
000210*                  ROW'S TEXT, SO A MISSING TIMESTAMP OR AMOUNT           
000220*                  COULD SLIP PAST 3200'S SPACES TEST WEARING             
000230*                  SOMEBODY ELSE'S VALUES.  RAW-FIELDS IS NOW             
000240*                  CLEARED BEFORE EVERY UNSTRING.                         
000250*                                                                         
000260                                                                          
000270    3100-SPLIT-AND-TRIM-ROW.                                              
000280                                                                          
000290*    CLEAR ALL FIVE RECEIVING FIELDS FIRST.  UNSTRING ONLY MOVES          
000300*    A DELIMITED PIECE OF TEXT INTO A RECEIVING FIELD WHEN THE            
000310*    ROW ACTUALLY SUPPLIES ONE FOR IT -- A ROW WITH FEWER THAN            
000320*    FOUR COMMAS WOULD OTHERWISE LEAVE RAW-FLD-4/RAW-FLD-5 SET            
000330*    TO WHATEVER THE PREVIOUS ROW LEFT BEHIND IN THEM.                    
000340        MOVE SPACES TO RAW-FIELDS.                                        
000350                                                                          
000360        UNSTRING DEALIN-ROW-TEXT DELIMITED BY ","                         
000370            INTO RAW-FLD-1, RAW-FLD-2, RAW-FLD-3,                         
000380                 RAW-FLD-4, RAW-FLD-5.                                    
000390                                                                          
000400*    FIELD 1 -- DEAL-UNIQUE-ID.  TRIMMED BOTH ENDS, CASE LEFT AS          
000410*    THE FEED SENT IT.                                                    
000420        MOVE RAW-FLD-1 TO CURRENT-TRIM-FIELD.                             
000430        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
000440        MOVE CURRENT-TRIM-FIELD TO WORK-DEAL-ID.                          
000450                                                                          
000460*    FIELD 2 -- FROM-CURRENCY, A 3-CHARACTER ISO CODE.                    
000470        MOVE RAW-FLD-2 TO CURRENT-TRIM-FIELD.                             
000480        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
000490        MOVE CURRENT-TRIM-FIELD(1:3) TO WORK-FROM-CCY.                    
000500                                                                          
000510*    FIELD 3 -- TO-CURRENCY, A 3-CHARACTER ISO CODE.                      
000520        MOVE RAW-FLD-3 TO CURRENT-TRIM-FIELD.                             
000530        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
000540        MOVE CURRENT-TRIM-FIELD(1:3) TO WORK-TO-CCY.                      
000550                                                                          
000560*    FIELD 4 -- THE ISO TIMESTAMP TEXT.  STILL UNVALIDATED HERE;          
000570*    3150-VALIDATE-TIMESTAMP CHECKS ITS FORMAT ON THE WAY BACK            
000580*    UP IN DEAL-IMPORT-SERVICE.                                           
000590        MOVE RAW-FLD-4 TO CURRENT-TRIM-FIELD.                             
000600        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
000610        MOVE CURRENT-TRIM-FIELD(1:19) TO WORK-TIMESTAMP-TXT.              
000620                                                                          
000630*    FIELD 5 -- THE AMOUNT TEXT.  STILL UNVALIDATED HERE;                 
000640*    3300-VALIDATE-AMOUNT CHECKS ITS DIGITS ON THE WAY BACK UP.           
000650        MOVE RAW-FLD-5 TO CURRENT-TRIM-FIELD.                             
000660        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
000670        MOVE CURRENT-TRIM-FIELD TO WORK-AMOUNT-TXT.                       
000680                                                                          
000690    3100-EXIT.                                                            
000700        EXIT.                                                             
000710                                                                          
000720*    GENERIC TRIM -- FINDS THE FIRST AND LAST NON-BLANK POSITION          
000730*    OF CURRENT-TRIM-FIELD AND LEFT-JUSTIFIES WHAT IS BETWEEN THEM        
000740*    A FIELD THAT IS ALL BLANKS COMES BACK ALL BLANKS.  THE TWO           
000750*    SCAN PARAGRAPHS BELOW ARE EMPTY ON PURPOSE -- ALL THE WORK IS        
000760*    DONE BY THE VARYING/UNTIL CLAUSE THAT DRIVES EACH ONE.               
000770                                                                          
000780    3190-TRIM-CURRENT-FIELD.                                              
000790                                                                          
000800        MOVE SPACES TO TRIM-OUTPUT-FIELD.                                 
000810        MOVE ZERO TO TRIM-START TRIM-END.                                 
000820                                                                          
000830*    SCAN LEFT TO RIGHT FOR THE FIRST NON-BLANK CHARACTER.                
000840        PERFORM 3191-SCAN-FOR-FIRST-CHAR THRU 3191-EXIT                   
000850            VARYING TRIM-START FROM 1 BY 1                                
000860            UNTIL TRIM-START > 25                                         
000870               OR CURRENT-TRIM-FIELD(TRIM-START:1)                        
000880                  NOT = SPACE.                                            
000890                                                                          
000900*    NOTHING BUT BLANKS IN THE FIELD -- HAND BACK ALL BLANKS.             
000910        IF TRIM-START > 25                                                
000920            MOVE SPACES TO CURRENT-TRIM-FIELD                             
000930            GO TO 3190-EXIT.                                              
000940                                                                          
000950*    SCAN RIGHT TO LEFT, NO FARTHER LEFT THAN TRIM-START, FOR THE         
000960*    LAST NON-BLANK CHARACTER.                                            
000970        PERFORM 3192-SCAN-FOR-LAST-CHAR THRU 3192-EXIT                    
000980            VARYING TRIM-END FROM 25 BY -1                                
000990            UNTIL TRIM-END < TRIM-START                                   
001000               OR CURRENT-TRIM-FIELD(TRIM-END:1) NOT = SPACE.             
001010                                                                          
001020*    COPY THE NON-BLANK SLICE LEFT-JUSTIFIED INTO THE OUTPUT              
001030*    AREA, THEN HAND IT BACK THROUGH CURRENT-TRIM-FIELD ITSELF.           
001040        COMPUTE TRIM-LEN = TRIM-END - TRIM-START + 1.                     
001050        MOVE CURRENT-TRIM-FIELD(TRIM-START:TRIM-LEN)                      
001060            TO TRIM-OUTPUT-FIELD(1:TRIM-LEN).                             
001070        MOVE TRIM-OUTPUT-FIELD TO CURRENT-TRIM-FIELD.                     
001080                                                                          
001090    3190-EXIT.                                                            
001100        EXIT.                                                             
001110                                                                          
001120    3191-SCAN-FOR-FIRST-CHAR.                                             
001130        CONTINUE.                                                         
001140    3191-EXIT.                                                            
001150        EXIT.                                                             
001160                                                                          
001170    3192-SCAN-FOR-LAST-CHAR.                                              
001180        CONTINUE.                                                         
001190    3192-EXIT.                                                            
001200        EXIT.                                                             
001210                                                                          
