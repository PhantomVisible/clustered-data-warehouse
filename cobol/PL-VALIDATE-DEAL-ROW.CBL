000100*                                                                         
000110*    PL-VALIDATE-DEAL-ROW.CBL                                             
000120*    COPIED INTO THE PROCEDURE DIVISION OF DEAL-IMPORT-SERVICE.           
000130*    THE REQUIRED-FIELD CHECK, THE ISO TIMESTAMP FORMAT CHECK AND         
000140*    THE DECIMAL AMOUNT FORMAT CHECK.  THE TIMESTAMP CHECK RUNS ON        
000150*    EVERY ROW, EVEN A ROW MISSING FIELDS, SO WORK-OCCURRED-AT IS         
000160*    ALWAYS AVAILABLE (OR KNOWN UNUSABLE) BY THE TIME AN ERROR            
000170*    RECORD MIGHT HAVE TO BE WRITTEN.  THE LEAP-YEAR ARITHMETIC           
000180*    IS THE SAME DIVIDE-BY-4/100/400 TEST THAT USED TO DRIVE THE          
000190*    CALENDAR CHECK IN WSDATE.CBL/PLDATE.CBL.                             
000200*                                                                         
000210*    03/19/91 RDH  ORIGINAL WRITE-UP.                                     
000220*    06/14/93 CMP  TIGHTENED THE DD-IN-MONTH CHECK -- 93/02/30            
000230*                  WAS SLIPPING PAST AS A VALID TIMESTAMP.                
000240*                                                                         
000250                                                                          
000260 3150-VALIDATE-TIMESTAMP.                                                 
000270                                                                          
000280*    PICK UP THE TIMESTAMP INTO ITS SEPARATOR/DIGIT-GROUP VIEW            
000290*    (DEAL-TIMESTAMP) AND ASSUME IT IS GOOD UNTIL A CHECK BELOW           
000300*    SAYS OTHERWISE.                                                      
000310        MOVE WORK-TIMESTAMP-TXT TO DEAL-TIMESTAMP.                        
000320        MOVE "Y" TO W-TIMESTAMP-VALID.                                    
000330                                                                          
000340*    THE FIVE SEPARATOR BYTES MUST LAND EXACTLY WHERE AN ISO              
000350*    CCYY-MM-DDTHH:MI:SS TIMESTAMP PUTS THEM.                             
000360        IF DT-SEP-1 NOT = "-" OR DT-SEP-2 NOT = "-"                       
000370            OR DT-SEP-3 NOT = "T" OR DT-SEP-4 NOT = ":"                   
000380            OR DT-SEP-5 NOT = ":"                                         
000390            MOVE "N" TO W-TIMESTAMP-VALID                                 
000400        ELSE                                                              
000410*    SEPARATORS LOOK RIGHT -- NOW EVERY DIGIT GROUP MUST BE               
000420*    ALL NUMERIC BEFORE WE TRUST ANY RANGE ON IT.                         
000430            IF DT-CCYY NOT NUMERIC OR DT-MM NOT NUMERIC                   
000440                OR DT-DD NOT NUMERIC OR DT-HH NOT NUMERIC                 
000450                OR DT-MI NOT NUMERIC OR DT-SS NOT NUMERIC                 
000460                MOVE "N" TO W-TIMESTAMP-VALID                             
000470            ELSE                                                          
000480                PERFORM 3160-VALIDATE-TIMESTAMP-RANGES                    
000490                    THRU 3160-EXIT.                                       
000500                                                                          
000510*    A VALID TIMESTAMP BECOMES WORK-OCCURRED-AT, THE DEDUPE KEY           
000520*    USED BY THE ERROR-STORE LOOKUP; AN INVALID ONE LEAVES IT             
000530*    BLANK SO NO ERROR RECORD EVER KEYS OFF GARBAGE.                      
000540        IF TIMESTAMP-VALID                                                
000550            MOVE WORK-TIMESTAMP-TXT TO WORK-OCCURRED-AT                   
000560        ELSE                                                              
000570            MOVE SPACES TO WORK-OCCURRED-AT.                              
000580                                                                          
000590 3150-EXIT.                                                               
000600        EXIT.                                                             
000610                                                                          
000620 3160-VALIDATE-TIMESTAMP-RANGES.                                          
000630                                                                          
000640*    MONTH OUT OF RANGE FAILS OUTRIGHT -- NO POINT CHECKING THE           
000650*    CLOCK OR BUILDING THE DAYS-IN-MONTH TABLE FOR IT.                    
000660        IF DT-MM < 1 OR DT-MM > 12                                        
000670            MOVE "N" TO W-TIMESTAMP-VALID                                 
000680            GO TO 3160-EXIT.                                              
000690                                                                          
000700*    HOURS/MINUTES/SECONDS ARE CHECKED NEXT, EVEN THOUGH THEY DO          
000710*    NOT DEPEND ON THE DAYS-IN-MONTH TABLE, SO A BAD CLOCK VALUE          
000720*    IS REJECTED BEFORE THE TABLE GETS BUILT AT ALL.                      
000730        IF DT-HH > 23 OR DT-MI > 59 OR DT-SS > 59                         
000740            MOVE "N" TO W-TIMESTAMP-VALID                                 
000750            GO TO 3160-EXIT.                                              
000760                                                                          
000770*    RANGES CLEARED -- NOW BUILD THE TABLE AND CHECK THE DAY OF           
000780*    MONTH AGAINST IT.                                                    
000790        PERFORM 3170-BUILD-DAYS-IN-MONTH-TABLE THRU 3170-EXIT.            
000800                                                                          
000810        IF DT-DD < 1 OR DT-DD > DAYS-IN-MONTH(DT-MM)                      
000820            MOVE "N" TO W-TIMESTAMP-VALID.                                
000830                                                                          
000840 3160-EXIT.                                                               
000850        EXIT.                                                             
000860                                                                          
000870 3170-BUILD-DAYS-IN-MONTH-TABLE.                                          
000880                                                                          
000890*    THIRTY DAYS HAS SEPTEMBER, APRIL, JUNE AND NOVEMBER --               
000900*    THE REST GET THIRTY-ONE EXCEPT FEBRUARY, SET BELOW.                  
000910        MOVE 31 TO DAYS-IN-MONTH(1).                                      
000920        MOVE 28 TO DAYS-IN-MONTH(2).                                      
000930        MOVE 31 TO DAYS-IN-MONTH(3).                                      
000940        MOVE 30 TO DAYS-IN-MONTH(4).                                      
000950*    JAN-JUN ABOVE AND BELOW THIS LINE; JUL-DEC FOLLOW NEXT.              
000960        MOVE 31 TO DAYS-IN-MONTH(5).                                      
000970        MOVE 30 TO DAYS-IN-MONTH(6).                                      
000980        MOVE 31 TO DAYS-IN-MONTH(7).                                      
000990*    AUG THROUGH DEC FINISH THE TABLE.                                    
001000        MOVE 31 TO DAYS-IN-MONTH(8).                                      
001010        MOVE 30 TO DAYS-IN-MONTH(9).                                      
001020        MOVE 31 TO DAYS-IN-MONTH(10).                                     
001030        MOVE 30 TO DAYS-IN-MONTH(11).                                     
001040        MOVE 31 TO DAYS-IN-MONTH(12).                                     
001050                                                                          
001060*    FEBRUARY DEPENDS ON WHETHER DT-CCYY IS A LEAP YEAR.                  
001070        PERFORM 3180-CHECK-LEAP-YEAR THRU 3180-EXIT.                      
001080                                                                          
001090*    29 DAYS REPLACES THE DEFAULT 28 ONLY ON A LEAP YEAR.                 
001100        IF LEAP-YEAR                                                      
001110            MOVE 29 TO DAYS-IN-MONTH(2).                                  
001120                                                                          
001130 3170-EXIT.                                                               
001140        EXIT.                                                             
001150                                                                          
001160*    A CCYY IS A LEAP YEAR WHEN IT DIVIDES BY 4 AND DOES NOT              
001170*    DIVIDE BY 100, OR WHEN IT DIVIDES BY 400.                            
001180                                                                          
001190 3180-CHECK-LEAP-YEAR.                                                    
001200                                                                          
001210*    THREE DIVIDES GIVE US THE THREE REMAINDERS THE RULE IN               
001220*    THE BANNER ABOVE NEEDS -- BY 4, BY 100 AND BY 400.                   
001230        MOVE "N" TO W-LEAP-YEAR.                                          
001240        DIVIDE DT-CCYY BY 4 GIVING LEAP-YEAR-QUOTIENT                     
001250            REMAINDER LEAP-YEAR-REMAINDER-4.                              
001260        DIVIDE DT-CCYY BY 100 GIVING LEAP-YEAR-QUOTIENT                   
001270            REMAINDER LEAP-YEAR-REMAINDER-100.                            
001280        DIVIDE DT-CCYY BY 400 GIVING LEAP-YEAR-QUOTIENT                   
001290            REMAINDER LEAP-YEAR-REMAINDER-400.                            
001300                                                                          
001310*    DIVIDES BY 4 AND NOT BY 100 -- A LEAP YEAR, UNLESS IT IS             
001320*    ALSO A CENTURY YEAR, IN WHICH CASE ONLY DIVIDING BY 400              
001330*    STILL COUNTS (1900 WAS NOT A LEAP YEAR, 2000 WAS).                   
001340        IF LEAP-YEAR-REMAINDER-4 = 0                                      
001350            IF LEAP-YEAR-REMAINDER-100 NOT = 0                            
001360                MOVE "Y" TO W-LEAP-YEAR                                   
001370            ELSE                                                          
001380                IF LEAP-YEAR-REMAINDER-400 = 0                            
001390                    MOVE "Y" TO W-LEAP-YEAR.                              
001400                                                                          
001410 3180-EXIT.                                                               
001420        EXIT.                                                             
001430                                                                          
001440*    ALL FIVE SPLIT-AND-TRIMMED FIELDS MUST BE PRESENT.                   
001450                                                                          
001460 3200-VALIDATE-REQUIRED-FIELDS.                                           
001470                                                                          
001480*    ANY ONE OF THE FIVE BLANK IS ENOUGH TO FAIL THE ROW -- NO            
001490*    PARTIAL-CREDIT SCORING.                                              
001500        IF WORK-DEAL-ID = SPACES OR WORK-FROM-CCY = SPACES                
001510            OR WORK-TO-CCY = SPACES OR WORK-TIMESTAMP-TXT = SPACES        
001520            OR WORK-AMOUNT-TXT = SPACES                                   
001530            MOVE "Y" TO W-MISSING-REQUIRED-FIELDS                         
001540        ELSE                                                              
001550            MOVE "N" TO W-MISSING-REQUIRED-FIELDS.                        
001560                                                                          
001570 3200-EXIT.                                                               
001580        EXIT.                                                             
001590                                                                          
001600*    OPTIONAL SIGN, UP TO 15 INTEGER DIGITS, OPTIONAL POINT, UP           
001610*    TO 4 FRACTION DIGITS.  WORK-AMOUNT IS BUILT DIGIT FOR                
001620*    DIGIT -- NO ROUNDING IS EVER APPLIED.                                
001630                                                                          
001640 3300-VALIDATE-AMOUNT.                                                    
001650                                                                          
001660*    ASSUME VALID AND POSITIVE UNTIL A CHECK BELOW SAYS                   
001670*    OTHERWISE.                                                           
001680        MOVE "Y" TO W-AMOUNT-VALID.                                       
001690        MOVE "+" TO AMOUNT-SIGN.                                          
001700        MOVE SPACES TO AMOUNT-INTEGER-TXT                                 
001710            AMOUNT-FRACTION-TXT.                                          
001720                                                                          
001730*    SPLIT ON THE DECIMAL POINT, IF THE ROW EVEN HAS ONE.                 
001740        UNSTRING WORK-AMOUNT-TXT DELIMITED BY "."                         
001750            INTO AMOUNT-INTEGER-TXT, AMOUNT-FRACTION-TXT.                 
001760                                                                          
001770*    A LEADING SIGN ON THE INTEGER HALF IS PULLED OFF AND                 
001780*    REMEMBERED HERE, THEN SHIFTED OUT SO THE DIGIT TEST BELOW            
001790*    SEES NOTHING BUT DIGITS.                                             
001800        IF AMOUNT-INTEGER-TXT(1:1) = "-" OR                               
001810           AMOUNT-INTEGER-TXT(1:1) = "+"                                  
001820            MOVE AMOUNT-INTEGER-TXT(1:1) TO AMOUNT-SIGN                   
001830            MOVE SPACES TO AMOUNT-INT-TEMP                                
001840            MOVE AMOUNT-INTEGER-TXT(2:15)                                 
001850                TO AMOUNT-INT-TEMP                                        
001860            MOVE AMOUNT-INT-TEMP TO AMOUNT-INTEGER-TXT.                   
001870                                                                          
001880*    TRIM BOTH HALVES SO A SHORT INTEGER OR FRACTION PART                 
001890*    DOES NOT LOOK LIKE IT IS PADDED WITH TRAILING DIGITS.                
001900        MOVE AMOUNT-INTEGER-TXT TO CURRENT-TRIM-FIELD.                    
001910        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
001920        MOVE CURRENT-TRIM-FIELD(1:16) TO AMOUNT-INTEGER-TXT.              
001930        MOVE TRIM-LEN TO AMOUNT-SCAN-SUB.                                 
001940                                                                          
001950        MOVE AMOUNT-FRACTION-TXT TO CURRENT-TRIM-FIELD.                   
001960        PERFORM 3190-TRIM-CURRENT-FIELD THRU 3190-EXIT.                   
001970        MOVE CURRENT-TRIM-FIELD(1:4) TO AMOUNT-FRACTION-TXT.              
001980        MOVE TRIM-LEN TO AMOUNT-FRACTION-LEN.                             
001990                                                                          
002010*    FAILS HERE -- NO POINT TESTING NUMERIC-NESS FURTHER.                 
002020        IF AMOUNT-SCAN-SUB = 0 OR AMOUNT-SCAN-SUB > 15                    
002030            MOVE "N" TO W-AMOUNT-VALID                                    
002040            GO TO 3300-EXIT.                                              
002050                                                                          
002060*    EVERY CHARACTER OF THE INTEGER PART MUST BE A DIGIT.                 
002070        IF AMOUNT-INTEGER-TXT(1:AMOUNT-SCAN-SUB)                          
002080                NOT NUMERIC                                               
002090            MOVE "N" TO W-AMOUNT-VALID                                    
002100            GO TO 3300-EXIT.                                              
002110                                                                          
002120*    NO MORE THAN FOUR FRACTION DIGITS ARE KEPT.                          
002130        IF AMOUNT-FRACTION-LEN > 4                                        
002140            MOVE "N" TO W-AMOUNT-VALID                                    
002150            GO TO 3300-EXIT.                                              
002160                                                                          
002170*    AND IF THERE IS A FRACTION, IT TOO MUST BE ALL DIGITS.               
002180        IF AMOUNT-FRACTION-LEN > 0                                        
002190            IF AMOUNT-FRACTION-TXT(1:AMOUNT-FRACTION-LEN)                 
002200                    NOT NUMERIC                                           
002210                MOVE "N" TO W-AMOUNT-VALID                                
002220                GO TO 3300-EXIT.                                          
002230                                                                          
002240*    DIGITS CHECKED OUT -- MOVE THE INTEGER PART INTO ITS                 
002250*    NUMERIC WORK FIELD.                                                  
002260        MOVE AMOUNT-INTEGER-TXT(1:AMOUNT-SCAN-SUB)                        
002270            TO AMOUNT-INTEGER-NUM.                                        
002280                                                                          
002290*    RIGHT-PAD THE FRACTION OUT TO FOUR DIGITS WITH ZEROS SO              
002300*    THE DIVIDE BELOW ALWAYS DIVIDES BY 10000, NEVER ROUNDING.            
002310        MOVE "0000" TO AMOUNT-FRACTION-BUILD.                             
002320        IF AMOUNT-FRACTION-LEN > 0                                        
002330            MOVE AMOUNT-FRACTION-TXT(1:AMOUNT-FRACTION-LEN)               
002340                TO AMOUNT-FRACTION-BUILD                                  
002350                    (1:AMOUNT-FRACTION-LEN).                              
002360        MOVE AMOUNT-FRACTION-BUILD TO AMOUNT-FRACTION-NUM.                
002370                                                                          
002380*    WORK-AMOUNT IS BUILT DIGIT FOR DIGIT FROM THE INTEGER AND            
002390*    FRACTION PARTS -- NO DECIMAL ROUNDING IS EVER APPLIED.               
002400        COMPUTE WORK-AMOUNT =                                             
002410            AMOUNT-INTEGER-NUM +                                          
002420                (AMOUNT-FRACTION-NUM / 10000).                            
002430                                                                          
002440*    APPLY THE SIGN WE PULLED OFF AT THE TOP, IF ANY.                     
002450        IF AMOUNT-IS-NEGATIVE                                             
002460            COMPUTE WORK-AMOUNT = WORK-AMOUNT * -1.                       
002470                                                                          
002480 3300-EXIT.                                                               
002490        EXIT.                                                             
002500                                                                          
