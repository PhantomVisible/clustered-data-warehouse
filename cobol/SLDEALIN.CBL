000100*                                                                         
000110*    SLDEALIN.CBL                                                         
000120*    SELECT FOR THE INCOMING FX DEAL EXTRACT, ONE ROW PER DEAL,           
000130*    COMMA DELIMITED, HEADER LINE FIRST.  FED TO THIS JOB BY THE          
000140*    UPSTREAM DEAL-CAPTURE FEED; NO KEY, FILE ORDER ONLY.                 
000150*                                                                         
000160                                                                          
000170     SELECT DEALS-IN                                                      
000180         ASSIGN TO "FXDLIN"                                               
000190         ORGANIZATION IS LINE SEQUENTIAL                                  
000200         FILE STATUS IS W-DEALS-IN-STATUS.                                
000210                                                                          
