000100*                                                                         
000110*    SLDEALS.CBL                                                          
000120*    SELECT FOR THE ACCEPTED-DEAL STORE.  DEAL-UNIQUE-ID IS THE           
000130*    PRIMARY KEY; A ROW WHOSE ID IS ALREADY ON FILE IS NEVER              
000140*    RE-INSERTED (FIRST OCCURRENCE WINS -- SEE 4000-LOOK-FOR-             
000150*    DEAL-RECORD).                                                        
000160*                                                                         
000170                                                                          
000180     SELECT FX-DEALS                                                      
000190         ASSIGN TO "FXDEALS"                                              
000200         ORGANIZATION IS INDEXED                                          
000210         ACCESS MODE IS DYNAMIC                                           
000220         RECORD KEY IS DEAL-UNIQUE-ID                                     
000230         FILE STATUS IS W-FX-DEALS-STATUS.                                
000240                                                                          
