000100*                                                                         
000110*    SLERRS.CBL                                                           
000120*    SELECT FOR THE REJECTED-ROW STORE.  ERROR-ID (ASSIGNED AT            
000130*    WRITE TIME BY THE DRIVER) IS THE PRIMARY KEY.  ERR-DEDUPE-KEY        
000140*    IS AN ALTERNATE KEY WITHOUT DUPLICATES -- DEAL-UNIQUE-ID PLUS        
000150*    OCCURRED-AT -- SO THE FILE ITSELF WILL NEVER HOLD TWO ERROR          
000160*    RECORDS FOR THE SAME DEAL ID AND DEAL TIMESTAMP.                     
000170*                                                                         
000180                                                                          
000190     SELECT FX-DEAL-ERRORS                                                
000200         ASSIGN TO "FXERRS"                                               
000210         ORGANIZATION IS INDEXED                                          
000220         ACCESS MODE IS DYNAMIC                                           
000230         RECORD KEY IS ERROR-ID                                           
000240         ALTERNATE RECORD KEY IS ERR-DEDUPE-KEY                           
000250         FILE STATUS IS W-FX-ERRS-STATUS.                                 
000260                                                                          
