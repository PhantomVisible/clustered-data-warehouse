000100*                                                                         
000110*-----------------------------------------------------------------        
000120*    DEAL-IMPORT-SERVICE                                                  
000130*-----------------------------------------------------------------        
000140*    READS THE DAILY FX DEAL EXTRACT (ONE HEADER LINE, THEN ONE           
000150*    COMMA-DELIMITED ROW PER DEAL), VALIDATES AND DEDUPLICATES            
000160*    ROW, WRITES GOOD DEALS TO FX-DEALS AND REJECTED ROWS TO              
000170*    FX-DEAL-ERRORS, AND DISPLAYS A RUN SUMMARY WHEN THE EXTRACT          
000180*    RUNS OUT.  NO RECORD IS EVER UPDATED OR DELETED ONCE WRITTEN.        
000190*    A ROW IS EITHER ACCEPTED ONCE OR LOGGED AS A REJECT.  SHAPED         
000200*    AFTER THE OLD DEDUCTIBLES-REPORT BATCH JOB -- READ, PROCESS,         
000210*    SUMMARIZE, NO OPERATOR SCREENS ANYWHERE IN IT.                       
000220*-----------------------------------------------------------------        
000230*    03/19/91 RDH  ORIGINAL WRITE-UP, FX DEAL LOAD JOB, REQUEST           
000240*                  TREAS-114.                                             
000250*    09/02/91 RDH  ADDED THE DUPLICATE-ERROR SUPPRESSION LOGIC --         
000260*                  WE WERE LOGGING THE SAME DUPLICATE ROW EVERY           
000270*                  NIGHT THE FEED RESENT IT.                              
000280*    11/02/92 RDH  ADDED THE RUN SUMMARY COUNTS FOR THE OPERATIONS        
000290*                  RECONCILE REPORT.                                      
000300*    04/18/94 CMP  DEAL-TIMESTAMP NOW CHECKED FOR A VALID CALENDAR        
000310*                  DATE, NOT JUST NUMERIC -- 94/04/31 WAS GETTING         
000320*                  ACCEPTED.                                              
000330*    01/09/96 CMP  FROM-CURRENCY/TO-CURRENCY NO LONGER FORCED TO          
000340*                  UPPERCASE ON THE WAY IN -- TREASURY WANTS THE          
000350*                  FEED'S OWN CASING PRESERVED ON A REJECT.               
000360*    07/23/97 RDH  ERROR-ID NOW ASSIGNED FROM NEXT-ERROR-ID               
000370*                  INSTEAD OF A RE-READ OF THE LAST KEY ON THE            
000380*                  ERROR FILE -- TOO SLOW ON A BUSY NIGHT.                
000390*    10/14/98 CMP  Y2K -- DEAL TIMESTAMPS CARRY A FOUR-DIGIT YEAR         
000400*                  FROM THE FEED ALREADY, SO DT-CCYY NEEDS NO             
000410*                  WINDOWING.  RECEIVED-AT IS STAMPED HERE FROM           
000420*                  ACCEPT FROM DATE/TIME, WHICH IS STILL A                
000430*                  TWO-DIGIT YEAR -- ADDED SYS-CENTURY WINDOW             
000440*                  (SEE 1500-GET-CURRENT-TIMESTAMP) SO RECEIVED-AT        
000450*                  DOES NOT ROLL OVER TO 19-- IN THE YEAR 2000.           
000460*    03/02/99 CMP  Y2K FOLLOW-UP -- CONFIRMED AGAINST TEST DATA           
000470*                  DATED 00/01/01 AND 00/02/29.  NO FURTHER CHANGE        
000480*    08/30/01 RDH  REQUEST TREAS-401 -- REJECT REASON TEXT NOW            
000490*                  MATCHES THE RECONCILE REPORT'S FIXED WORDING           
000500*                  EXACTLY SO THE REPORT CAN GROUP ON IT.                 
000510*    02/14/02 CMP  REQUEST TREAS-415 -- ACCEPTED-ROW LOG LINE NOW         
000520*                  SHOWS CURRENCY PAIR, AMOUNT AND TIMESTAMP, NOT         
000530*                  JUST THE DEAL ID, SO A RECONCILE CAN MATCH ON          
000540*                  SIGHT WITHOUT CROSS-REFERENCING THE EXTRACT.           
000550*-----------------------------------------------------------------        
000560                                                                          
000570 IDENTIFICATION DIVISION.                                                 
000580 PROGRAM-ID. deal-import-service.                                         
000590 AUTHOR. R D HOLLOWAY.                                                    
000600 INSTALLATION. TREASURY SYSTEMS.                                          
000610 DATE-WRITTEN. 03/19/91.                                                  
000620 DATE-COMPILED.                                                           
000630 SECURITY. TREASURY SYSTEMS -- INTERNAL USE ONLY.                         
000640                                                                          
000650 ENVIRONMENT DIVISION.                                                    
000660 CONFIGURATION SECTION.                                                   
000670 SPECIAL-NAMES.                                                           
000680        C01 IS TOP-OF-FORM.                                               
000690                                                                          
000700*    DEALS-IN IS THE INCOMING CSV EXTRACT, SEQUENTIAL, READ ONCE          
000710*    TOP TO BOTTOM.  FX-DEALS AND FX-DEAL-ERRORS ARE BOTH KEYED           
000720*    (SEE THEIR SL-COPYBOOKS) SO A ROW'S DEAL-UNIQUE-ID OR                
000730*    DEAL-UNIQUE-ID/OCCURRED-AT PAIR CAN BE LOOKED UP DIRECTLY            
000740*    RATHER THAN BY SCANNING THE WHOLE FILE.                              
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770                                                                          
000780        COPY "SLDEALIN.CBL".                                              
000790        COPY "SLDEALS.CBL".                                               
000800        COPY "SLERRS.CBL".                                                
000810                                                                          
000820*    FD LAYOUTS MATCH THE SL- SELECT ENTRIES ABOVE ONE FOR ONE --         
000830*    DEALIN-RECORD, DEAL-RECORD, DEAL-ERROR-RECORD.                       
000840 DATA DIVISION.                                                           
000850 FILE SECTION.                                                            
000860                                                                          
000870        COPY "FDDEALIN.CBL".                                              
000880        COPY "FDDEALS.CBL".                                               
000890        COPY "FDERRS.CBL".                                                
000900                                                                          
000910*    EVERYTHING IN WSDEALWK.CBL -- COUNTERS, SWITCHES, THE RAW/           
000920*    WORK FIELD GROUPS AND THE TIMESTAMP/AMOUNT SCRATCH AREAS --          
000930*    IS SHARED WITH THE FOUR PL- COPY MEMBERS BELOW.                      
000940 WORKING-STORAGE SECTION.                                                 
000950                                                                          
000960        COPY "wsdealwk.cbl".                                              
000970                                                                          
000980 PROCEDURE DIVISION.                                                      
000990                                                                          
001000 0000-MAIN-LINE.                                                          
001010                                                                          
001020*    OPEN EVERYTHING FIRST -- A FAILURE HERE ENDS THE RUN                 
001030*    BEFORE ANY ROW IS EVER READ.                                         
001040        PERFORM 1000-OPEN-DEAL-IMPORT-FILES THRU 1000-EXIT.               
001050                                                                          
001060        IF NOT FILES-OPENED-OK                                            
001070            PERFORM 9000-DISPLAY-OPEN-FAILURE THRU 9000-EXIT              
001080            GO TO 0000-EXIT.                                              
001090                                                                          
001100*    DISCARD THE HEADER LINE, THEN PRIME THE READ-AHEAD LOOP WITH         
001110*    THE FIRST DATA ROW.                                                  
001120                                                                          
001130        PERFORM 2000-READ-NEXT-DEALS-IN-ROW THRU 2000-EXIT.               
001140        PERFORM 2000-READ-NEXT-DEALS-IN-ROW THRU 2000-EXIT.               
001150                                                                          
001160        PERFORM 3000-PROCESS-ONE-DEAL-ROW THRU 3000-EXIT                  
001170            UNTIL END-OF-DEALS-IN.                                        
001180                                                                          
001190        PERFORM 7000-DISPLAY-RUN-SUMMARY THRU 7000-EXIT.                  
001200        PERFORM 8000-CLOSE-DEAL-IMPORT-FILES THRU 8000-EXIT.              
001210                                                                          
001220 0000-EXIT.                                                               
001230        EXIT PROGRAM.                                                     
001240        STOP RUN.                                                         
001250                                                                          
001260 1000-OPEN-DEAL-IMPORT-FILES.                                             
001270                                                                          
001280*    CLEAR THE COUNTERS AND SWITCHES FOR A FRESH RUN BEFORE               
001290*    OPENING ANY FILE.                                                    
001300        MOVE "Y" TO W-FILES-OPENED-OK.                                    
001310        MOVE ZERO TO ROWS-READ DEALS-ACCEPTED                             
001320            REJECTED-MISSING-FIELDS REJECTED-INVALID-FORMAT               
001330            DUPLICATES-SKIPPED.                                           
001340        MOVE "N" TO W-END-OF-DEALS-IN.                                    
001350                                                                          
001360        OPEN INPUT DEALS-IN.                                              
001370        IF W-DEALS-IN-STATUS NOT = "00"                                   
001380            MOVE "N" TO W-FILES-OPENED-OK.                                
001390                                                                          
001400*    A BRAND-NEW FX-DEALS HAS NO RECORDS YET -- STATUS 05/35 ON           
001410*    I-O OPEN MEANS "FILE NOT FOUND," SO CREATE IT EMPTY AND              
001420*    RE-OPEN I-O.                                                         
001430        OPEN I-O FX-DEALS.                                                
001440        IF W-FX-DEALS-STATUS = "05" OR W-FX-DEALS-STATUS = "35"           
001450            CLOSE FX-DEALS                                                
001460            OPEN OUTPUT FX-DEALS                                          
001470            CLOSE FX-DEALS                                                
001480            OPEN I-O FX-DEALS.                                            
001490        IF W-FX-DEALS-STATUS NOT = "00"                                   
001500            MOVE "N" TO W-FILES-OPENED-OK.                                
001510                                                                          
001520*    SAME "CREATE IF MISSING" TREATMENT FOR FX-DEAL-ERRORS.               
001530        OPEN I-O FX-DEAL-ERRORS.                                          
001540        IF W-FX-ERRS-STATUS = "05" OR W-FX-ERRS-STATUS = "35"             
001550            CLOSE FX-DEAL-ERRORS                                          
001560            OPEN OUTPUT FX-DEAL-ERRORS                                    
001570            CLOSE FX-DEAL-ERRORS                                          
001580            OPEN I-O FX-DEAL-ERRORS.                                      
001590        IF W-FX-ERRS-STATUS NOT = "00"                                    
001600            MOVE "N" TO W-FILES-OPENED-OK.                                
001610                                                                          
001620*    ONLY BOTHER FINDING THE NEXT ERROR-ID IF ALL THREE FILES             
001630*    ACTUALLY OPENED.                                                     
001640        IF FILES-OPENED-OK                                                
001650            PERFORM 1600-DETERMINE-NEXT-ERROR-ID THRU 1600-EXIT.          
001660                                                                          
001670 1000-EXIT.                                                               
001680        EXIT.                                                             
001690                                                                          
001700*    RECEIVED-AT IS STAMPED FROM THE SYSTEM DATE/TIME AT THE              
001710*    MOMENT A DEAL IS ACCEPTED -- NOT FROM THE DEAL'S OWN                 
001720*    TIMESTAMP, WHICH IS SUPPLIED BY THE FEED.                            
001730                                                                          
001740 1500-GET-CURRENT-TIMESTAMP.                                              
001750                                                                          
001760*    PULL THE SYSTEM CLOCK AND WINDOW THE TWO-DIGIT YEAR (SEE             
001770*    THE 10/14/98 Y2K CHANGE-LOG ENTRY ABOVE).                            
001780        ACCEPT SYS-DATE-YYMMDD FROM DATE.                                 
001790        ACCEPT SYS-TIME-HHMMSSHH FROM TIME.                               
001800                                                                          
001810*    WINDOW: A TWO-DIGIT YEAR BELOW 50 IS 20XX, 50 AND UP IS 19XX         
001820*    -- NO DEAL ON THIS FEED WILL EVER BE RECEIVED IN THE 1950S.          
001830        IF SYS-DATE-YYMMDD(1:2) < "50"                                    
001840            MOVE "20" TO SYS-CENTURY                                      
001850        ELSE                                                              
001860            MOVE "19" TO SYS-CENTURY.                                     
001870                                                                          
001880*    BUILD RECEIVED-AT PIECE BY PIECE THROUGH ITS REDEFINED               
001890*    VIEW, THE SAME WAY DEAL-TIMESTAMP IS BUILT ON THE WAY IN.            
001900        MOVE SYS-CENTURY TO RA-CCYY(1:2).                                 
001910        MOVE SYS-DATE-YYMMDD(1:2) TO RA-CCYY(3:2).                        
001920        MOVE "-" TO RA-SEP-1.                                             
001930        MOVE SYS-DATE-YYMMDD(3:2) TO RA-MM.                               
001940        MOVE "-" TO RA-SEP-2.                                             
001950        MOVE SYS-DATE-YYMMDD(5:2) TO RA-DD.                               
001960        MOVE "T" TO RA-SEP-3.                                             
001970*    HH:MI:SS FOLLOW THE SAME PATTERN, SEPARATOR BY SEPARATOR.            
001980        MOVE SYS-TIME-HHMMSSHH(1:2) TO RA-HH.                             
001990        MOVE ":" TO RA-SEP-4.                                             
002000        MOVE SYS-TIME-HHMMSSHH(3:2) TO RA-MI.                             
002010        MOVE ":" TO RA-SEP-5.                                             
002020        MOVE SYS-TIME-HHMMSSHH(5:2) TO RA-SS.                             
002030                                                                          
002040        MOVE RECEIVED-AT TO WORK-RECEIVED-AT.                             
002050                                                                          
002060 1500-EXIT.                                                               
002070        EXIT.                                                             
002080                                                                          
002090*    FINDS THE HIGHEST ERROR-ID ALREADY ON FX-DEAL-ERRORS SO THIS         
002100*    RUN'S NEW ERROR RECORDS CONTINUE THE SAME SEQUENCE -- READ           
002110*    ONCE AT OPEN TIME, NOT RE-READ BEFORE EVERY WRITE (SEE THE           
002120*    07/23/97 CHANGE-LOG ENTRY ABOVE).                                    
002130                                                                          
002140 1600-DETERMINE-NEXT-ERROR-ID.                                            
002150                                                                          
002160*    START JUST PAST THE HIGHEST POSSIBLE KEY, THEN BACK UP ONE           
002170*    RECORD TO FIND THE ACTUAL HIGHEST ERROR-ID ON FILE.                  
002180        MOVE 999999999 TO ERROR-ID.                                       
002190        START FX-DEAL-ERRORS KEY IS LESS THAN ERROR-ID                    
002200            INVALID KEY                                                   
002210*    EMPTY FILE -- START THE FIRST RUN'S ERROR-IDS AT 1.                  
002220                MOVE ZERO TO NEXT-ERROR-ID                                
002230            NOT INVALID KEY                                               
002240*    BACKED UP ONE KEY FROM 999999999, SO THIS IS THE HIGHEST             
002250*    ERROR-ID ALREADY WRITTEN.                                            
002260                READ FX-DEAL-ERRORS NEXT RECORD                           
002270                MOVE ERROR-ID TO NEXT-ERROR-ID.                           
002280                                                                          
002290 1600-EXIT.                                                               
002300        EXIT.                                                             
002310                                                                          
002320 2000-READ-NEXT-DEALS-IN-ROW.                                             
002330*    ONE READ PARAGRAPH SERVES BOTH THE HEADER DISCARD AND THE            
002340*    READ-AHEAD LOOP -- SEE THE TWO CALLS IN 0000-MAIN-LINE.              
002350                                                                          
002360*    SEQUENTIAL READ -- DEALS-IN HAS NO KEY, JUST TOP-TO-BOTTOM           
002370*    ROWS IN FEED ORDER.                                                  
002380        READ DEALS-IN                                                     
002390            AT END                                                        
002400                MOVE "Y" TO W-END-OF-DEALS-IN.                            
002410                                                                          
002420 2000-EXIT.                                                               
002430        EXIT.                                                             
002440                                                                          
002450 3000-PROCESS-ONE-DEAL-ROW.                                               
002460                                                                          
002470*    COUNT THE ROW AND KEEP THE ORIGINAL TEXT AROUND -- EVERY             
002480*    REJECT LINE BELOW LOGS RAW-ROW, NOT THE SPLIT FIELDS.                
002490        ADD 1 TO ROWS-READ.                                               
002500        MOVE DEALIN-ROW-TEXT TO RAW-ROW.                                  
002510                                                                          
002520*    SPLIT/TRIM, THEN CHECK THE TIMESTAMP FORMAT BEFORE THE               
002530*    REQUIRED-FIELD CHECK, SO WORK-OCCURRED-AT IS ALREADY SET             
002540*    (OR KNOWN BLANK) BY THE TIME ANY ERROR RECORD IS WRITTEN.            
002550        PERFORM 3100-SPLIT-AND-TRIM-ROW THRU 3100-EXIT.                   
002560        PERFORM 3150-VALIDATE-TIMESTAMP THRU 3150-EXIT.                   
002570        PERFORM 3200-VALIDATE-REQUIRED-FIELDS THRU 3200-EXIT.             
002580                                                                          
002590*    MISSING FIELDS IS CHECKED FIRST AND ALONE -- A ROW SHORT A           
002600*    FIELD NEVER GETS AS FAR AS THE AMOUNT OR DUPLICATE CHECKS.           
002610        IF MISSING-REQUIRED-FIELDS                                        
002620            PERFORM 5000-WRITE-ERROR-MISSING-FIELDS                       
002630                THRU 5000-EXIT                                            
002640        ELSE                                                              
002650            PERFORM 3300-VALIDATE-AMOUNT THRU 3300-EXIT                   
002660            IF NOT TIMESTAMP-VALID OR NOT AMOUNT-VALID                    
002670                PERFORM 5100-WRITE-ERROR-INVALID-FORMAT                   
002680                    THRU 5100-EXIT                                        
002690            ELSE                                                          
002700                PERFORM 4000-LOOK-FOR-DEAL-RECORD THRU 4000-EXIT          
002710                IF FOUND-DEAL-RECORD                                      
002720                    PERFORM 5200-HANDLE-DUPLICATE-DEAL                    
002730                        THRU 5200-EXIT                                    
002740                ELSE                                                      
002750                    PERFORM 6000-ACCEPT-DEAL-ROW THRU 6000-EXIT.          
002760                                                                          
002770        PERFORM 2000-READ-NEXT-DEALS-IN-ROW THRU 2000-EXIT.               
002780                                                                          
002790 3000-EXIT.                                                               
002800        EXIT.                                                             
002810                                                                          
002820        COPY "PL-SPLIT-DEAL-ROW.CBL".                                     
002830        COPY "PL-VALIDATE-DEAL-ROW.CBL".                                  
002840        COPY "PL-LOOK-FOR-DEAL-RECORD.CBL".                               
002850        COPY "PL-LOOK-FOR-ERROR-RECORD.CBL".                              
002860                                                                          
002870*    NO DEAL TIMESTAMP COULD BE PARSED, SO THERE IS NO OCCURRED-AT        
002880*    TO STAMP ON A REJECT -- WE LOG THE ROW AND MOVE ON WITHOUT           
002890*    WRITING FX-DEAL-ERRORS, EXACTLY AS FOR 5100 BELOW.                   
002900                                                                          
002910 5000-WRITE-ERROR-MISSING-FIELDS.                                         
002920                                                                          
002930*    TALLY THE REJECT AND LOG THE RAW ROW TEXT SO OPERATIONS              
002940*    CAN SEE EXACTLY WHAT CAME OFF THE FEED.                              
002950        ADD 1 TO REJECTED-MISSING-FIELDS.                                 
002960        DISPLAY "DEAL-IMPORT-SERVICE: ROW " ROWS-READ                     
002970            " REJECTED -- MISSING REQUIRED FIELDS -- " RAW-ROW.           
002980                                                                          
002990*    AN ERROR RECORD NEEDS A VALID OCCURRED-AT FOR ITS DEDUPE             
003000*    KEY -- WITHOUT ONE, ONLY THE LOG LINE IS WRITTEN.                    
003010        IF TIMESTAMP-VALID                                                
003020            ADD 1 TO NEXT-ERROR-ID                                        
003030            MOVE NEXT-ERROR-ID TO ERROR-ID                                
003040            MOVE WORK-DEAL-ID TO ERR-DEAL-UNIQUE-ID                       
003050            MOVE "Missing required fields" TO ERROR-REASON                
003060            MOVE WORK-OCCURRED-AT TO OCCURRED-AT                          
003070            MOVE WORK-DEAL-ID TO EDK-DEAL-UNIQUE-ID                       
003080            MOVE WORK-OCCURRED-AT TO EDK-OCCURRED-AT                      
003090            WRITE DEAL-ERROR-RECORD                                       
003100        ELSE                                                              
003110            DISPLAY "DEAL-IMPORT-SERVICE: ROW " ROWS-READ                 
003120                " HAS NO PARSABLE TIMESTAMP -- ERROR RECORD"              
003130                " NOT WRITTEN.".                                          
003140                                                                          
003150 5000-EXIT.                                                               
003160        EXIT.                                                             
003170                                                                          
003180 5100-WRITE-ERROR-INVALID-FORMAT.                                         
003190                                                                          
003200*    TALLY THE REJECT AND LOG THE RAW ROW TEXT -- EITHER THE              
003210*    TIMESTAMP OR THE AMOUNT FAILED ITS FORMAT CHECK.                     
003220        ADD 1 TO REJECTED-INVALID-FORMAT.                                 
003230        DISPLAY "DEAL-IMPORT-SERVICE: ROW " ROWS-READ                     
003240            " REJECTED -- INVALID TIMESTAMP OR AMOUNT"                    
003250            " FORMAT -- " RAW-ROW.                                        
003260                                                                          
003270*    SAME RULE AS 5000 ABOVE -- NO OCCURRED-AT, NO ERROR                  
003280*    RECORD, JUST THE LOG LINE.                                           
003290        IF TIMESTAMP-VALID                                                
003300            ADD 1 TO NEXT-ERROR-ID                                        
003310            MOVE NEXT-ERROR-ID TO ERROR-ID                                
003320            MOVE WORK-DEAL-ID TO ERR-DEAL-UNIQUE-ID                       
003330            MOVE "Invalid timestamp or amount format"                     
003340                TO ERROR-REASON                                           
003350            MOVE WORK-OCCURRED-AT TO OCCURRED-AT                          
003360            MOVE WORK-DEAL-ID TO EDK-DEAL-UNIQUE-ID                       
003370            MOVE WORK-OCCURRED-AT TO EDK-OCCURRED-AT                      
003380            WRITE DEAL-ERROR-RECORD                                       
003390        ELSE                                                              
003400            DISPLAY "DEAL-IMPORT-SERVICE: ROW " ROWS-READ                 
003410                " HAS NO PARSABLE TIMESTAMP -- ERROR RECORD"              
003420                " NOT WRITTEN.".                                          
003430                                                                          
003440 5100-EXIT.                                                               
003450        EXIT.                                                             
003460                                                                          
003470*    A DEAL-UNIQUE-ID ALREADY ON FX-DEALS.  AN ERROR RECORD IS            
003480*    WRITTEN ONLY THE FIRST TIME THIS (DEAL-UNIQUE-ID, OCCURRED-AT        
003490*    PAIR IS SEEN -- A REPEAT OF THE SAME RESENT ROW DOES NOT PILE        
003500*    UP A SECOND "DUPLICATE" ERROR.                                       
003510                                                                          
003520 5200-HANDLE-DUPLICATE-DEAL.                                              
003530                                                                          
003540*    TALLY THE SKIP AND LOG IT -- THIS ROW NEVER REACHES                  
003550*    FX-DEALS, DUPLICATE OR NOT.                                          
003560        ADD 1 TO DUPLICATES-SKIPPED.                                      
003570        DISPLAY "DEAL-IMPORT-SERVICE: ROW " ROWS-READ                     
003580            " SKIPPED -- DUPLICATE DEAL-UNIQUE-ID " WORK-DEAL-ID.         
003590                                                                          
003600*    HAS THIS (DEAL-UNIQUE-ID, OCCURRED-AT) PAIR ALREADY BEEN             
003610*    LOGGED AS A DUPLICATE ON A PRIOR RUN OR EARLIER TONIGHT?             
003620        PERFORM 4100-LOOK-FOR-ERROR-RECORD THRU 4100-EXIT.                
003630                                                                          
003640*    WRITE THE ERROR ONLY THE FIRST TIME -- A SECOND RESEND OF            
003650*    THE SAME ROW FINDS ITS ERROR RECORD ALREADY THERE.                   
003660        IF NOT FOUND-ERROR-RECORD                                         
003670            PERFORM 5300-WRITE-ERROR-DUPLICATE THRU 5300-EXIT.            
003680                                                                          
003690 5200-EXIT.                                                               
003700        EXIT.                                                             
003710                                                                          
003720 5300-WRITE-ERROR-DUPLICATE.                                              
003730                                                                          
003740*    THE DUPLICATE ROW ALREADY PASSED 3150/3300 ONCE TO GET               
003750*    INTO FX-DEALS, SO TIMESTAMP-VALID IS ALWAYS "Y" HERE --              
003760*    NO IF IS NEEDED THE WAY 5000/5100 NEED ONE.                          
003770        ADD 1 TO NEXT-ERROR-ID.                                           
003780        MOVE NEXT-ERROR-ID TO ERROR-ID.                                   
003790        MOVE WORK-DEAL-ID TO ERR-DEAL-UNIQUE-ID.                          
003800        MOVE "Duplicate deal_unique_id" TO ERROR-REASON.                  
003810        MOVE WORK-OCCURRED-AT TO OCCURRED-AT.                             
003820        MOVE WORK-DEAL-ID TO EDK-DEAL-UNIQUE-ID.                          
003830        MOVE WORK-OCCURRED-AT TO EDK-OCCURRED-AT.                         
003840        WRITE DEAL-ERROR-RECORD.                                          
003850                                                                          
003860 5300-EXIT.                                                               
003870        EXIT.                                                             
003880                                                                          
003890 6000-ACCEPT-DEAL-ROW.                                                    
003900                                                                          
003910*    CARRY THE SPLIT-AND-TRIMMED WORK FIELDS ACROSS TO THE                
003920*    OUTPUT RECORD, FIELD FOR FIELD.                                      
003930        MOVE WORK-DEAL-ID TO DEAL-UNIQUE-ID.                              
003940        MOVE WORK-FROM-CCY TO FROM-CURRENCY.                              
003950        MOVE WORK-TO-CCY TO TO-CURRENCY.                                  
003960        MOVE WORK-TIMESTAMP-TXT TO DEAL-TIMESTAMP.                        
003970        MOVE WORK-AMOUNT TO AMOUNT.                                       
003980                                                                          
003990*    STAMP RECEIVED-AT FROM THE SYSTEM CLOCK, NOT FROM THE                
004000*    FEED'S OWN TIMESTAMP.                                                
004010        PERFORM 1500-GET-CURRENT-TIMESTAMP THRU 1500-EXIT.                
004020        MOVE WORK-RECEIVED-AT TO RECEIVED-AT.                             
004030                                                                          
004040*    ALL SIX OUTPUT FIELDS ARE SET -- WRITE THE DEAL RECORD.              
004050        WRITE DEAL-RECORD.                                                
004060                                                                          
004070*    TALLY THE ACCEPT AND LOG THE FULL PARSED ROW -- DEAL ID,             
004080*    CURRENCY PAIR, AMOUNT AND TIMESTAMP -- SO A RECONCILE CAN            
004090*    MATCH ON SIGHT WITHOUT GOING BACK TO THE RAW EXTRACT.                
004100        ADD 1 TO DEALS-ACCEPTED.                                          
004110        DISPLAY "DEAL-IMPORT-SERVICE: ROW " ROWS-READ                     
004120            " ACCEPTED -- DEAL-UNIQUE-ID " WORK-DEAL-ID                   
004130            " " WORK-FROM-CCY "/" WORK-TO-CCY                             
004140            " AMOUNT " WORK-AMOUNT                                        
004150            " AT " WORK-TIMESTAMP-TXT.                                    
004160                                                                          
004170 6000-EXIT.                                                               
004180        EXIT.                                                             
004190                                                                          
004200 7000-DISPLAY-RUN-SUMMARY.                                                
004210                                                                          
004220*    THE FIVE COUNTS BELOW SHOULD RECONCILE AGAINST ROWS-READ --          
004230*    ACCEPTED PLUS BOTH REJECT COUNTS PLUS DUPLICATES SKIPPED.            
004240        DISPLAY "DEAL-IMPORT-SERVICE: RUN SUMMARY".                       
004250        DISPLAY "  ROWS READ. . . . . . . . . . . "                       
004260            ROWS-READ.                                                    
004270        DISPLAY "  DEALS ACCEPTED . . . . . . . . "                       
004280            DEALS-ACCEPTED.                                               
004290        DISPLAY "  REJECTED -- MISSING FIELDS. . . "                      
004300            REJECTED-MISSING-FIELDS.                                      
004310        DISPLAY "  REJECTED -- INVALID FORMAT. . . "                      
004320            REJECTED-INVALID-FORMAT.                                      
004330        DISPLAY "  DUPLICATES SKIPPED. . . . . . . "                      
004340            DUPLICATES-SKIPPED.                                           
004350                                                                          
004360 7000-EXIT.                                                               
004370        EXIT.                                                             
004380                                                                          
004390 8000-CLOSE-DEAL-IMPORT-FILES.                                            
004400                                                                          
004410*    THREE FILES WERE OPENED IN 1000 -- CLOSE ALL THREE BEFORE            
004420*    THE PROGRAM ENDS.                                                    
004430        CLOSE DEALS-IN FX-DEALS FX-DEAL-ERRORS.                           
004440                                                                          
004450 8000-EXIT.                                                               
004460        EXIT.                                                             
004470                                                                          
004480*    ONE DISPLAY LINE PER FILE STATUS -- OPERATIONS CAN TELL AT A         
004490*    GLANCE WHICH OF THE THREE DIDN'T OPEN WITHOUT PAGING THROUGH         
004500*    A DUMP.                                                              
004510 9000-DISPLAY-OPEN-FAILURE.                                               
004520                                                                          
004530        DISPLAY "DEAL-IMPORT-SERVICE: UNABLE TO OPEN ONE OR".             
004540        DISPLAY "  MORE OF DEALS-IN / FX-DEALS / FX-DEAL-ERRORS".         
004550        DISPLAY "  -- RUN ENDED WITHOUT PROCESSING ANY ROWS.".            
004560        DISPLAY "  DEALS-IN STATUS. . . " W-DEALS-IN-STATUS.              
004570        DISPLAY "  FX-DEALS STATUS. . . " W-FX-DEALS-STATUS.              
004580        DISPLAY "  FX-DEAL-ERRORS STATUS " W-FX-ERRS-STATUS.              
004590                                                                          
004600 9000-EXIT.                                                               
004610        EXIT.                                                             
004620                                                                          
