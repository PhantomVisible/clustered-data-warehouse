000100*                                                                         
000110*    WSDEALWK.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    WORKING-STORAGE shared by DEAL-IMPORT-SERVICE and by the             
000150*    PL-SPLIT-DEAL-ROW, PL-VALIDATE-DEAL-ROW, PL-LOOK-FOR-DEAL            
000160*    -RECORD and PL-LOOK-FOR-ERROR-RECORD copy members.  Counters,        
000170*    switches and work areas holding one input row while it is            
000180*    being split, trimmed, validated and written or rejected.             
000190*-----------------------------------------------------------------        
000200*    03/19/91 RDH  ORIGINAL WRITE-UP FOR THE FX DEAL LOAD JOB.            
000210*    11/02/92 RDH  ADDED ROWS-READ FOR THE RECONCILE REPORT.              
000220*    03/05/02 CMP  DROPPED THE "WK-" PREFIX ON EVERY WORK FIELD --        
000230*                  IT WAS NEVER ONE OF OUR PREFIXES.  "CURRENT            
000240*                  ROW" FIELDS RENAMED TO WORK-xxx, EVERYTHING            
000250*                  ELSE RENAMED BARE, LIKE CURRENT-TRIM-FIELD.            
000260*-----------------------------------------------------------------        
000270                                                                          
000280*    FILE-STATUS BYTES FOR THE THREE SELECTS -- TESTED RIGHT AFTER        
000290*    EACH OPEN/READ/WRITE IN THE DRIVER, NEVER DISPLAYED RAW.             
000300     01  W-DEALS-IN-STATUS               PIC XX.                          
000310     01  W-FX-DEALS-STATUS               PIC XX.                          
000320     01  W-FX-ERRS-STATUS                PIC XX.                          
000330                                                                          
000340*    SWITCHES -- ONE BYTE EACH, TESTED THROUGH THE 88-LEVEL               
000350*    CONDITION NAME RATHER THAN AGAINST "Y"/"N" DIRECTLY.                 
000360     01  W-FILES-OPENED-OK              PIC X.                            
000370         88  FILES-OPENED-OK            VALUE "Y".                        
000380                                                                          
000390     01  W-END-OF-DEALS-IN              PIC X.                            
000400         88  END-OF-DEALS-IN            VALUE "Y".                        
000410                                                                          
000420     01  W-FOUND-DEAL-RECORD            PIC X.                            
000430         88  FOUND-DEAL-RECORD          VALUE "Y".                        
000440                                                                          
000450     01  W-FOUND-ERROR-RECORD           PIC X.                            
000460         88  FOUND-ERROR-RECORD         VALUE "Y".                        
000470                                                                          
000480     01  W-TIMESTAMP-VALID              PIC X.                            
000490         88  TIMESTAMP-VALID            VALUE "Y".                        
000500                                                                          
000510     01  W-AMOUNT-VALID                 PIC X.                            
000520         88  AMOUNT-VALID                VALUE "Y".                       
000530                                                                          
000540     01  W-MISSING-REQUIRED-FIELDS      PIC X.                            
000550         88  MISSING-REQUIRED-FIELDS    VALUE "Y".                        
000560                                                                          
000570     01  W-INVALID-FORMAT                PIC X.                           
000580         88  INVALID-FORMAT              VALUE "Y".                       
000590                                                                          
000600*    RAW-FLD-1 THRU RAW-FLD-5 HOLD THE FIVE COMMA-SPLIT                   
000610*    FIELDS BEFORE TRIMMING; WORK-DEAL-ID THRU WORK-AMOUNT-TXT,           
000620*    THE WORK-FIELDS GROUP BELOW, HOLD THEM AFTER.                        
000630                                                                          
000640     01  RAW-FIELDS.                                                      
000650         05  RAW-FLD-1                PIC X(20).                          
000660         05  RAW-FLD-2                PIC X(03).                          
000670         05  RAW-FLD-3                PIC X(03).                          
000680         05  RAW-FLD-4                PIC X(19).                          
000690         05  RAW-FLD-5                PIC X(25).                          
000700         05  FILLER                      PIC X(06).                       
000710                                                                          
000720     01  WORK-FIELDS.                                                     
000730         05  WORK-DEAL-ID                  PIC X(20).                     
000740         05  WORK-FROM-CCY                 PIC X(03).                     
000750         05  WORK-TO-CCY                   PIC X(03).                     
000760         05  WORK-TIMESTAMP-TXT            PIC X(19).                     
000770         05  WORK-AMOUNT-TXT                PIC X(25).                    
000780         05  FILLER                       PIC X(06).                      
000790                                                                          
000800*    WORK-OCCURRED-AT IS THE DEDUPE KEY PIECE; WORK-RECEIVED-AT           
000810*    AND WORK-AMOUNT HOLD THE STAMP AND THE PARSED AMOUNT UNTIL           
000820*    6000-ACCEPT-DEAL-ROW MOVES THEM ONTO DEAL-RECORD.                    
000830     01  WORK-OCCURRED-AT                  PIC X(19).                     
000840     01  WORK-RECEIVED-AT                  PIC X(19).                     
000850     01  WORK-AMOUNT                PIC S9(15)V9(04).                     
000860                                                                          
000870*    GENERIC LEFT/RIGHT TRIM WORK AREA, SHARED BY EACH OF THE             
000880*    FIVE FIELD-TRIM CALLS IN PL-SPLIT-DEAL-ROW.CBL.                      
000890                                                                          
000900     01  TRIM-WORK.                                                       
000910         05  CURRENT-TRIM-FIELD          PIC X(25).                       
000920         05  TRIM-OUTPUT-FIELD           PIC X(25).                       
000930         05  FILLER                      PIC X(04).                       
000940                                                                          
000950     77  TRIM-START                   PIC S9(4) COMP.                     
000960     77  TRIM-END                     PIC S9(4) COMP.                     
000970     77  TRIM-LEN                     PIC S9(4) COMP.                     
000980                                                                          
000990*    AMOUNT-FORMAT WORK AREA -- BUILT BY UNSTRINGING THE AMOUNT           
001000*    TEXT ON THE DECIMAL POINT, THEN VALIDATED DIGIT BY DIGIT.            
001010                                                                          
001020*    PULLED OFF THE FRONT OF THE AMOUNT TEXT BEFORE THE DIGIT             
001030*    CHECKS RUN, THEN RE-APPLIED AT THE END OF 3300.                      
001040     01  AMOUNT-SIGN                  PIC X.                              
001050         88  AMOUNT-IS-NEGATIVE          VALUE "-".                       
001060                                                                          
001070     01  AMOUNT-INTEGER-TXT           PIC X(16).                          
001080     01  AMOUNT-FRACTION-TXT          PIC X(04).                          
001090     77  AMOUNT-SCAN-SUB              PIC S9(4) COMP.                     
001100     77  AMOUNT-FRACTION-LEN          PIC S9(4) COMP.                     
001110     77  AMOUNT-INTEGER-NUM           PIC S9(15) COMP-3.                  
001120     77  AMOUNT-FRACTION-NUM          PIC 9(04) COMP-3.                   
001130     01  AMOUNT-INT-TEMP              PIC X(16).                          
001140     01  AMOUNT-FRACTION-BUILD        PIC X(04).                          
001150*    QUOTIENT IS THROWAWAY -- ONLY THE REMAINDER OF EACH DIVIDE           
001160*    MATTERS TO 3180-CHECK-LEAP-YEAR.                                     
001170     77  LEAP-YEAR-QUOTIENT           PIC 9(04) COMP.                     
001180                                                                          
001190*    ISO TIMESTAMP WORK AREA -- THE FIVE SEPARATOR POSITIONS ARE          
001200*    TESTED BY PL-VALIDATE-DEAL-ROW.CBL BEFORE THE NUMERIC PIECES         
001210*    ARE CHECKED FOR RANGE.  TABLE OF DAYS-PER-MONTH REUSES THE           
001220*    LEAP-YEAR ARITHMETIC THAT USED TO LIVE IN WSDATE.CBL.                
001230                                                                          
001240     01  DAYS-IN-MONTH-TABLE.                                             
001250         05  DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.              
001260         05  FILLER                  PIC X(01).                           
001270                                                                          
001280     77  LEAP-YEAR-REMAINDER-4        PIC 9(04) COMP.                     
001290     77  LEAP-YEAR-REMAINDER-100      PIC 9(04) COMP.                     
001300     77  LEAP-YEAR-REMAINDER-400      PIC 9(04) COMP.                     
001310     01  W-LEAP-YEAR                     PIC X.                           
001320         88  LEAP-YEAR                   VALUE "Y".                       
001330                                                                          
001340*    RUN DATE/TIME -- CLASSIC ACCEPT FROM DATE/TIME, TWO-DIGIT            
001350*    YEAR.  Y2K NOTE BELOW IN THE CHANGE LOG.                             
001360                                                                          
001370*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR EVEN ON A Y2K-READY        
001380*    SYSTEM -- SYS-CENTURY WINDOWS IT TO FOUR BEFORE RECEIVED-AT          
001390*    IS BUILT.                                                            
001400     77  SYS-DATE-YYMMDD               PIC 9(06).                         
001410     77  SYS-TIME-HHMMSSHH             PIC 9(08).                         
001420     77  SYS-CENTURY                   PIC 9(02).                         
001430                                                                          
001440*    RUN COUNTERS -- REPORTED BY 7000-DISPLAY-RUN-SUMMARY.                
001450                                                                          
001460*    NINE DIGITS IS MORE THAN A NIGHT'S EXTRACT WILL EVER NEED,           
001470*    BUT IT MATCHES THE WIDTH OF EVERY OTHER COMP COUNTER HERE.           
001480     77  ROWS-READ                  PIC 9(09) COMP.                       
001490     77  DEALS-ACCEPTED             PIC 9(09) COMP.                       
001500     77  REJECTED-MISSING-FIELDS         PIC 9(09) COMP.                  
001510     77  REJECTED-INVALID-FORMAT         PIC 9(09) COMP.                  
001520     77  DUPLICATES-SKIPPED         PIC 9(09) COMP.                       
001530     77  NEXT-ERROR-ID                 PIC 9(09) COMP.                    
001540                                                                          
